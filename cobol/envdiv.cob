000100*
000200*****************************************************************
000300*                                                               *
000400*         COMMON ENVIRONMENT DIVISION ENTRIES - ALL PROGRAMS     *
000500*                                                               *
000600*****************************************************************
000700*
000800*    COPIED INTO THE ENVIRONMENT DIVISION OF EVERY PROGRAM IN
000900*    THE SUITE RIGHT AFTER THE ENVIRONMENT DIVISION HEADER SO
001000*    THAT PRINTER, SWITCH AND CLASS NAMES STAY THE SAME ACROSS
001100*    THE WHOLE SHOP.  DO NOT COPY THIS INTO LINKAGE OR DATA.
001200*
001300* CHANGES.
001400* 11/06/81 WBC        - FIRST CUT, LIFTED OUT OF SY000 SO THE
001500*                       COMMON NAMES DID NOT DRIFT PROGRAM TO
001600*                       PROGRAM.
001700* 04/02/83 WBC        - ADDED SW-TEST-RUN (UPSI-0) FOR THE
001800*                       OVERNIGHT TEST SUITE.
001900* 19/08/87 RGH        - ADDED CLASS NUM-CHK FOR THE VALIDATION
002000*                       PARAGRAPHS COMMON TO ALL EDIT PROGRAMS.
002100* 22/03/99 WBC   Y2K  - REVIEWED FOR YEAR 2000 - NO DATE FIELDS
002200*                       HELD HERE, NO CHANGE REQUIRED.
002300*
002400 SPECIAL-NAMES.
002500     C01                     IS TOP-OF-FORM
002600     SWITCH-0                IS SW-TEST-RUN
002700                             ON STATUS IS SW-TEST-RUN-ON
002800                             OFF STATUS IS SW-TEST-RUN-OFF
002900     CLASS NUM-CHK           IS "0" THRU "9".
