000100*****************************************************************
000200*                                                               *
000300*         MAPS00  -  STANDARD JOB START / JOB END SHELL         *
000400*         COMMON TO ALL APPLICATIONS - NO BUSINESS LOGIC        *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    MAPS00.
001200 AUTHOR.        W B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  14/03/79.
001500 DATE-COMPILED.
001600 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001700*              SEE THE FILE COPYING FOR TERMS OF USE.
001800*
001900*    REMARKS.   RUNS AS THE FIRST AND LAST STEP OF ANY OVERNIGHT
002000*               OR ON-DEMAND BATCH JOB IN THE SUITE.  LOGS THE
002100*               JOB NAME, RUN DATE AND RUN TIME AT START AND AT
002200*               END OF RUN.  DOES NO FILE I/O, NO POSTING, NO
002300*               CALCULATION AND PRINTS NO REPORT OF ITS OWN - IT
002400*               IS THE HOUSEKEEPING SHELL A REAL APPLICATION STEP
002500*               IS SLOTTED INTO ONCE THAT STEP IS SPECIFIED, AND
002600*               IS SAFE TO RUN STANDALONE UNTIL THEN.
002700*
002800*    CALLED MODULES.   NONE.
002900*    FUNCTIONS USED.   NONE.
003000*    FILES USED.       NONE - SEE REMARKS ABOVE.
003100*
003200*    ERROR MESSAGES USED.
003300*                      NONE.
003400*
003500* CHANGES.
003600* 14/03/79 WBC        - FIRST CUT.  WRITTEN AS A STAND-ALONE
003700*                       "HELLO WORLD" HARNESS TO PROVE OUT THE
003800*                       JCL / RUN-DECK FOR THE NIGHTLY SUITE
003900*                       BEFORE ANY OF THE REAL APPLICATION STEPS
004000*                       WERE CODED.
004100* 02/09/79 WBC        - ADDED RUN-TIME DISPLAY, PROG-NAME NOW
004200*                       HELD IN WORKING-STORAGE INSTEAD OF BEING
004300*                       LITERAL IN THE DISPLAY VERB.
004400* 11/06/81 WBC        - PULLED THE COMMON ENVIRONMENT ENTRIES OUT
004500*                       TO ENVDIV.COB SO ALL PROGRAMS SHARE ONE
004600*                       COPY OF THE SPECIAL-NAMES PARAGRAPH.
004700* 04/02/83 WBC        - ADDED SW-TEST-RUN CHECK SO THE OVERNIGHT
004800*                       TEST SUITE CAN TELL THIS WAS A DRY RUN.
004900* 19/08/87 RGH         .01 STEP TABLE ADDED (WS-JOB-STEP-TABLE) SO
005000*                       THE END-OF-JOB LINE NAMES THE LAST STEP
005100*                       COMPLETED INSTEAD OF JUST A NUMBER.       CR0114
005200* 30/11/89 WBC         .02 STEP COUNT MOVED FROM PIC 9 TO COMP SO
005300*                       IT CANNOT OVERFLOW WHEN A JOB IS RESTARTED
005400*                       PART WAY THROUGH BY THE OPERATOR.
005500* 23/07/93 RGH         .03 ADDED WS-JOB-STATUS AND THE 88-LEVELS
005600*                       FOR IT - REQUESTED BY OPERATIONS SO THE
005700*                       RUN-DECK CAN TEST FOR "F" ON RETURN CODE.  CR0179
005800* 22/03/99 WBC    Y2K  .04 RUN-DATE EXPANDED FROM A 2-DIGIT YEAR
005900*                       TO A 4-DIGIT CENTURY/YEAR PAIR (WS-RUN-CC
006000*                       AND WS-RUN-YY) AND THE ACCEPT CHANGED FROM
006100*                       "DATE" TO "DATE YYYYMMDD" THROUGHOUT.  ALL
006200*                       CALLERS RE-TESTED FOR THE CENTURY ROLL.    Y2K01
006300* 14/09/99 WBC    Y2K  .05 CONFIRMED NO OTHER DATE FIELD IN THIS
006400*                       MODULE - CLOSED OUT ON THE Y2K INVENTORY.
006500* 08/02/01 RGH         .06 THIS SHELL ADOPTED AS THE STANDARD
006600*                       FIRST/LAST STEP FOR EVERY APPLICATION IN
006700*                       THE SUITE, NOT JUST PAYROLL - RENAMED FROM
006800*                       PY000 TO MAPS00 AND MOVED INTO THE COMMON
006900*                       LIBRARY SO SALES, PURCHASE AND NOMINAL CAN
007000*                       ALL COPY IT AS THEIR OWN SOJ/EOJ STEP.      CR0231
007100* 08/02/01 RGH         .07 DROPPED THE DATE-ENTRY SCREEN, THE
007200*                       SECURITY / USER-NAME CHECK AND THE MENU
007300*                       CHAIN THAT PY000 CARRIED - NONE OF THAT IS
007400*                       PART OF A GENERIC SOJ/EOJ SHELL AND EACH
007500*                       APPLICATION THAT NEEDS THEM HAS ITS OWN.    CR0231
007600* 19/11/03 WBC         .08 NO-OP STEP (5000-NO-OP-PROCESS) ADDED
007700*                       AS A CLEARLY LABELLED PLACE-HOLDER SO THE
007800*                       NEXT PROGRAMMER WHO WIRES IN A REAL READ /
007900*                       PROCESS / WRITE CYCLE KNOWS EXACTLY WHERE
008000*                       IT GOES AND WHAT IT REPLACES.               CR0255
008100* 04/03/09 WBC          .09 VERSION LITERAL IN PROG-NAME BUMPED TO
008200*                       1.09 TO MATCH THE SUITE-WIDE OPEN COBOL
008300*                       MIGRATION NUMBERING - NO LOGIC CHANGED.
008400*
008500 ENVIRONMENT DIVISION.
008600*================================
008700*
008800 COPY "envdiv.cob".
008900*
009000 INPUT-OUTPUT SECTION.
009100*------------------------------
009200*
009300 FILE-CONTROL.
009400*    NO FILES ARE OPENED, READ, WRITTEN OR CLOSED BY THIS SHELL.
009500*
009600 DATA DIVISION.
009700*================================
009800*
009900 FILE SECTION.
010000*    NO FD ENTRIES - THIS PROGRAM DOES NO FILE I/O.  SEE REMARKS.
010100*
010200 WORKING-STORAGE SECTION.
010300*------------------------------
010400*
010500 77  WS-PROG-NAME            PIC X(15)      VALUE "MAPS00 (1.09)".
010600*
010700 01  WS-JOB-CONTROL.
010800     03  WS-JOB-STATUS       PIC X(01)      VALUE "S".
010900         88  WS-JOB-OK                      VALUE "S".
011000         88  WS-JOB-FAILED                  VALUE "F".
011100     03  WS-STEP-COUNT       PIC S9(03)     COMP    VALUE ZERO.
011200     03  FILLER              PIC X(10)      VALUE SPACES.
011300*
011400 01  WS-JOB-STEP-TABLE.
011500     03  FILLER              PIC X(24)      VALUE
011600                                     "JOB-STRTNO-OP   JOB-END ".
011700 01  WS-JOB-STEP-TABLE-R REDEFINES WS-JOB-STEP-TABLE.
011800     03  WS-JOB-STEP-ENTRY   PIC X(08)      OCCURS 3
011900                                             INDEXED BY WS-STEP-NDX.
012000*
012100 01  WS-RUN-DATE-AREA.
012200     03  WS-RUN-DATE         PIC 9(08)      VALUE ZERO.
012300     03  FILLER              PIC X(04)      VALUE SPACES.
012400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-AREA.
012500     03  WS-RUN-CC           PIC 9(02).
012600     03  WS-RUN-YY           PIC 9(02).
012700     03  WS-RUN-MM           PIC 9(02).
012800     03  WS-RUN-DD           PIC 9(02).
012900     03  FILLER              PIC X(04).
013000*
013100 01  WS-RUN-TIME-AREA.
013200     03  WS-RUN-TIME         PIC 9(08)      VALUE ZERO.
013300     03  FILLER              PIC X(04)      VALUE SPACES.
013400 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-AREA.
013500     03  WS-RUN-HH           PIC 9(02).
013600     03  WS-RUN-MN           PIC 9(02).
013700     03  WS-RUN-SS           PIC 9(02).
013800     03  FILLER              PIC 9(02).
013900     03  FILLER              PIC X(04).
014000*
014100 01  WS-RUN-TIME-DISPLAY.
014200     03  WS-DISP-HH          PIC 9(02)      VALUE ZERO.
014300     03  WS-DISP-C1          PIC X(01)      VALUE ":".
014400     03  WS-DISP-MN          PIC 9(02)      VALUE ZERO.
014500     03  WS-DISP-C2          PIC X(01)      VALUE ":".
014600     03  WS-DISP-SS          PIC 9(02)      VALUE ZERO.
014700     03  FILLER              PIC X(03)      VALUE SPACES.
014800*
014900 01  WS-STEP-COUNT-DISPLAY.
015000     03  WS-STEP-COUNT-ED    PIC ZZ9.
015100     03  FILLER              PIC X(01)      VALUE SPACE.
015200*
015300 PROCEDURE DIVISION.
015400*================================
015500*
015600 0000-MAIN-JOB.
015700     PERFORM 1000-JOB-START     THRU 1000-JOB-START-EXIT.
015800     PERFORM 5000-NO-OP-PROCESS THRU 5000-NO-OP-PROCESS-EXIT.
015900     PERFORM 9000-JOB-END       THRU 9000-JOB-END-EXIT.
016000     STOP RUN.
016100*
016200* BANNER, RUN DATE / TIME, STEP TABLE INDEX SET TO STEP 1.          CR0231
016300 1000-JOB-START.
016400     SET  WS-STEP-NDX          TO 1.
016500     ACCEPT WS-RUN-DATE        FROM DATE YYYYMMDD.
016600     ACCEPT WS-RUN-TIME        FROM TIME.
016700     MOVE WS-RUN-HH TO WS-DISP-HH.
016800     MOVE WS-RUN-MN TO WS-DISP-MN.
016900     MOVE WS-RUN-SS TO WS-DISP-SS.
017000     MOVE "S"                  TO WS-JOB-STATUS.
017100     MOVE 1                    TO WS-STEP-COUNT.
017200     DISPLAY WS-PROG-NAME " - " WS-JOB-STEP-ENTRY (WS-STEP-NDX).
017300     DISPLAY "RUN DATE " WS-RUN-CC WS-RUN-YY "-" WS-RUN-MM "-"
017400              WS-RUN-DD "  RUN TIME " WS-RUN-TIME-DISPLAY.
017500 1000-JOB-START-EXIT.
017600     EXIT.
017700*
017800* PLACE-HOLDER FOR THE READ / PROCESS / WRITE CYCLE OF WHICHEVER    CR0255
017900* APPLICATION STEP THIS SHELL IS NEXT BUILT OUT FOR.  DELIBERATELY  CR0255
018000* LEFT EMPTY - NO FILE, TABLE OR CALCULATION LOGIC BELONGS HERE     CR0255
018100* UNTIL THAT APPLICATION STEP IS SPECIFIED.                         CR0255
018200 5000-NO-OP-PROCESS.
018300     SET  WS-STEP-NDX          TO 2.
018400     ADD  1                    TO WS-STEP-COUNT.
018500     DISPLAY WS-JOB-STEP-ENTRY (WS-STEP-NDX)
018600             " - NO PROCESSING SPECIFIED FOR THIS RUN".
018700 5000-NO-OP-PROCESS-EXIT.
018800     EXIT.
018900*
019000* END-OF-JOB BANNER AND STEP COUNT FOR THE OPERATOR'S RUN LOG.
019100 9000-JOB-END.
019200     SET  WS-STEP-NDX          TO 3.
019300     ADD  1                    TO WS-STEP-COUNT.
019400     MOVE WS-STEP-COUNT        TO WS-STEP-COUNT-ED.
019500     DISPLAY WS-JOB-STEP-ENTRY (WS-STEP-NDX) " - "
019600             WS-PROG-NAME " STEPS RUN " WS-STEP-COUNT-ED.
019700     IF   WS-JOB-OK
019800          DISPLAY "JOB COMPLETE - STATUS " WS-JOB-STATUS
019900     ELSE
020000          DISPLAY "JOB FAILED   - STATUS " WS-JOB-STATUS
020100     END-IF.
020200 9000-JOB-END-EXIT.
020300     EXIT.
